000100******************************************************************
000200*  VEHMAE1   -   MAESTRO DE TARIFA BASE POR VEHICULO            *
000300*  SISTEMA    : TARIFICACION DE ENTREGAS (TRF)                   *
000400******************************************************************
000500* FECHA       : 14/05/2024                                       *
000600* PROGRAMADOR : J. ALVARADO (JAV)                                *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE TIPOS DE VEHICULO, CON SU  *
000800*             : TARIFA BASE EN EUROS.  LA LLAVE DE ACCESO ES     *
000900*             : VEHICLE-TYPE, GRABADA EN MAYUSCULAS PARA         *
001000*             : PERMITIR COMPARACION SIN DISTINGUIR MAYUSCULA    *
001100*             : DE MINUSCULA.                                    *
001200* USADO POR   : TRFCARGA (CARGA), TRFCALC (CONSULTA ALEATORIA)   *
001300******************************************************************
001400*    FECHA     PROGR  TICKET        DESCRIPCION DEL CAMBIO       *
001500*  ----------  -----  ------------  --------------------------   *
001600*  14/05/2024   JAV   REQ-2024-118  CREACION INICIAL DEL LAYOUT  *
001700******************************************************************
001800 01  VEHICLE-RECORD.
001900     05  VEHICLE-TYPE           PIC X(10).
002000     05  VEHICLE-FEE            PIC S9(3)V99.
002100     05  FILLER                 PIC X(01).
