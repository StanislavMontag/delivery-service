000100******************************************************************
000200*  SOLTAR1   -   SOLICITUD DE TARIFA DE ENTREGA (ENTRADA)       *
000300*  SISTEMA    : TARIFICACION DE ENTREGAS (TRF)                   *
000400******************************************************************
000500* FECHA       : 14/05/2024                                       *
000600* PROGRAMADOR : J. ALVARADO (JAV)                                *
000700* DESCRIPCION : LAYOUT DE UNA SOLICITUD DE TARIFA, UN REGISTRO   *
000800*             : POR PEDIDO DE ENTREGA.  REQ-DATETIME EN CEROS    *
000900*             : SIGNIFICA "USAR LA OBSERVACION DE CLIMA MAS      *
001000*             : RECIENTE DISPONIBLE".  REQ-DATETIME-R DESGLOSA   *
001100*             : LA FECHA/HORA SOLICITADA PARA DESPLIEGUES DE     *
001200*             : DIAGNOSTICO EN TRFCALC.                          *
001300* USADO POR   : TRFCALC (LECTURA SECUENCIAL, SIN ESCRITURA)      *
001400******************************************************************
001500*    FECHA     PROGR  TICKET        DESCRIPCION DEL CAMBIO       *
001600*  ----------  -----  ------------  --------------------------   *
001700*  14/05/2024   JAV   REQ-2024-118  CREACION INICIAL DEL LAYOUT  *
001800******************************************************************
001900 01  FEE-REQUEST-RECORD.
002000     05  REQ-CITY               PIC X(20).
002100     05  REQ-VEHICLE-TYPE       PIC X(10).
002200     05  REQ-DATETIME           PIC 9(14).
002300     05  FILLER                 PIC X(01).
002400 01  REQ-DATETIME-R REDEFINES FEE-REQUEST-RECORD.
002500     05  FILLER                 PIC X(20).
002600     05  FILLER                 PIC X(10).
002700     05  REQ-DT-FECHA           PIC 9(08).
002800     05  REQ-DT-HORA            PIC 9(06).
002900     05  FILLER                 PIC X(01).
