000100******************************************************************
000200* PROGRAMA    : TRFCARGA                                         *
000300* APLICACION  : TARIFICACION DE ENTREGAS                         *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : CARGA INICIAL DE LOS MAESTROS DE TARIFA BASE     *
000600*             : POR CIUDAD (ESTACION DE CLIMA) Y POR TIPO DE     *
000700*             : VEHICULO.  SE CORRE UNA SOLA VEZ PARA DEJAR      *
000800*             : SEMBRADOS LOS DOS MAESTROS ANTES DE CORRER       *
000900*             : TRFCALC.                                         *
001000* ARCHIVOS    : MCIUDAD=S, MVEHICU=S                             *
001100* PROGRAMA(S) : NO APLICA                                        *
001200******************************************************************
001300*                     B I T A C O R A   D E   C A M B I O S      *
001400*    FECHA     PROGR  TICKET        DESCRIPCION DEL CAMBIO       *
001500*  ----------  -----  ------------  --------------------------   *
001600*  18/09/1989   HAV   SOL-1142      CREACION INICIAL.  SIEMBRA   *
001700*                                   3 CIUDADES Y 3 VEHICULOS     *
001800*                                   CON SUS TARIFAS BASE.        *
001900*  04/02/1991   HAV   SOL-1209      SE CORRIGE APERTURA DE       *
002000*                                   MVEHICU, QUEDABA ABIERTO EN  *
002100*                                   I-O SIN NECESIDAD.           *
002200*  22/11/1994   RCQ   SOL-1486      SE AGREGA DESPLIEGUE DE      *
002300*                                   FECHA DE CORRIDA EN CONSOLA  *
002400*                                   PARA BITACORA DE OPERACIONES.*
002500*  09/08/1999   RCQ   Y2K-0037      REVISION Y2K.  WKS-FECHA-HOY *
002600*                                   SE AMPLIA A SIGLO + ANIO DE  *
002700*                                   4 DIGITOS EN TODO EL CALCULO.*
002800*  17/01/2003   MSC   SOL-2077      SE AGREGA CONTEO DE REGISTROS*
002900*                                   ESCRITOS POR MAESTRO EN      *
003000*                                   ESTADISTICAS.                *
003100*  14/05/2024   JAV   REQ-2024-118  SE REVISAN TARIFAS BASE POR  *
003200*                                   NUEVA COBERTURA DE CIUDADES  *
003300*                                   Y TIPOS DE VEHICULO.         *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. TRFCARGA.
003700 AUTHOR. H. ALVARADO VEGA.
003800 INSTALLATION. DEPARTAMENTO DE SISTEMAS - OPERACIONES BATCH.
003900 DATE-WRITTEN. 18/09/1989.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENCIAL - USO INTERNO.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    MAESTRO DE TARIFA BASE POR CIUDAD / ESTACION DE CLIMA
005000     SELECT CITY-FILE    ASSIGN   TO MCIUDAD
005100            ORGANIZATION IS RELATIVE
005200            ACCESS MODE  IS SEQUENTIAL
005300            FILE STATUS  IS FS-CIUDAD
005400                            FSE-CIUDAD.
005500*    MAESTRO DE TARIFA BASE POR TIPO DE VEHICULO
005600     SELECT VEHICLE-FILE ASSIGN   TO MVEHICU
005700            ORGANIZATION IS RELATIVE
005800            ACCESS MODE  IS SEQUENTIAL
005900            FILE STATUS  IS FS-VEHICU
006000                            FSE-VEHICU.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*1 -->MAESTRO DE CIUDADES
006500 FD  CITY-FILE.
006600     COPY CIUMAE1.
006700*2 -->MAESTRO DE VEHICULOS
006800 FD  VEHICLE-FILE.
006900     COPY VEHMAE1.
007000*
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007400******************************************************************
007500 01 WKS-FS-STATUS.
007600    02 WKS-STATUS.
007700*      MAESTRO DE CIUDADES
007800       04 FS-CIUDAD              PIC 9(02) VALUE ZEROES.
007900       04 FSE-CIUDAD.
008000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008300*      MAESTRO DE VEHICULOS
008400       04 FS-VEHICU              PIC 9(02) VALUE ZEROES.
008500       04 FSE-VEHICU.
008600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008900*      VARIABLES RUTINA DE FSE
009000    02 PROGRAMA                  PIC X(08) VALUE 'TRFCARGA'.
009100    02 ARCHIVO                   PIC X(08) VALUE SPACES.
009200    02 ACCION                    PIC X(10) VALUE SPACES.
009300    02 LLAVE                     PIC X(32) VALUE SPACES.
009400******************************************************************
009500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009600******************************************************************
009700 01 WKS-CONTADORES.
009800    02 WKS-CIU-ESCRITAS          PIC 9(03) COMP-3 VALUE ZEROES.
009900    02 WKS-VEH-ESCRITAS          PIC 9(03) COMP-3 VALUE ZEROES.
010000*--> FECHA DEL SISTEMA AL MOMENTO DE LA CORRIDA (BITACORA)
010100*--> EL SIGLO SE DERIVA DEL VALOR DE WKS-FH-ANIO
010200 01 WKS-FECHA-HOY                PIC 9(06).
010300 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
010400    02 WKS-FH-ANIO                PIC 9(02).
010500    02 WKS-FH-MES                 PIC 9(02).
010600    02 WKS-FH-DIA                 PIC 9(02).
010700 01 WKS-FH-SIGLO                  PIC 9(02) COMP-3 VALUE ZEROES.
010800 01 WKS-FECHA-EDITADA.
010900    02 WKS-FE-SIGLO                PIC 9(02).
011000    02 WKS-FE-ANIO                 PIC 9(02).
011100    02 FILLER                      PIC X(01) VALUE '-'.
011200    02 WKS-FE-MES                  PIC 9(02).
011300    02 FILLER                      PIC X(01) VALUE '-'.
011400    02 WKS-FE-DIA                  PIC 9(02).
011500    02 FILLER                      PIC X(01).
011600 01 WKS-FECHA-EDITADA-R REDEFINES WKS-FECHA-EDITADA.
011700    02 WKS-FE-PLANA                PIC X(11).
011800******************************************************************
011900*        TABLA DE SIEMBRA - CIUDADES (ORDEN FIJO SEGUN REQ)      *
012000******************************************************************
012100 01 WKS-SIEMBRA-CIUDADES.
012200    02 WKS-SC-ENTRY OCCURS 3 TIMES.
012300       04 WKS-SC-NOMBRE           PIC X(20).
012400       04 WKS-SC-TARIFA           PIC S9(3)V99.
012500 01 WKS-SIEMBRA-CIUDADES-R REDEFINES WKS-SIEMBRA-CIUDADES.
012600    02 WKS-SC-PLANA               PIC X(75).
012700 01 WKS-SC-IDX                    PIC 9(02) COMP-3 VALUE ZEROES.
012800******************************************************************
012900*        TABLA DE SIEMBRA - VEHICULOS (ORDEN FIJO SEGUN REQ)     *
013000******************************************************************
013100 01 WKS-SIEMBRA-VEHICULOS.
013200    02 WKS-SV-ENTRY OCCURS 3 TIMES.
013300       04 WKS-SV-TIPO             PIC X(10).
013400       04 WKS-SV-TARIFA           PIC S9(3)V99.
013500 01 WKS-SV-IDX                    PIC 9(02) COMP-3 VALUE ZEROES.
013600******************************************************************
013700 PROCEDURE DIVISION.
013800******************************************************************
013900*               S E C C I O N    P R I N C I P A L
014000******************************************************************
014100 000-MAIN SECTION.
014200     PERFORM INICIA-TABLAS-SIEMBRA
014300     PERFORM ABRIR-ARCHIVOS
014400     PERFORM MUESTRA-FECHA-CORRIDA
014500     PERFORM CARGA-MAESTRO-CIUDADES VARYING WKS-SC-IDX
014600             FROM 1 BY 1 UNTIL WKS-SC-IDX > 3
014700     PERFORM CARGA-MAESTRO-VEHICULOS VARYING WKS-SV-IDX
014800             FROM 1 BY 1 UNTIL WKS-SV-IDX > 3
014900     PERFORM ESTADISTICAS
015000     PERFORM CERRAR-ARCHIVOS
015100     STOP RUN.
015200 000-MAIN-E. EXIT.
015300
015400*--> VALORES FIJOS DE SIEMBRA, SEGUN REQ-2024-118, NO SE PARAMETR.
015500 INICIA-TABLAS-SIEMBRA SECTION.
015600     MOVE 'Tallinn-Harku'      TO WKS-SC-NOMBRE (1)
015700     MOVE 2.50                TO WKS-SC-TARIFA  (1)
015800     MOVE 'Tartu-Tõravere'     TO WKS-SC-NOMBRE (2)
015900     MOVE 2.00                TO WKS-SC-TARIFA  (2)
016000     MOVE 'Pärnu'              TO WKS-SC-NOMBRE (3)
016100     MOVE 1.50                TO WKS-SC-TARIFA  (3)
016200
016300     MOVE 'car'                TO WKS-SV-TIPO   (1)
016400     MOVE 1.50                TO WKS-SV-TARIFA  (1)
016500     MOVE 'scooter'            TO WKS-SV-TIPO   (2)
016600     MOVE 1.00                TO WKS-SV-TARIFA  (2)
016700     MOVE 'bike'               TO WKS-SV-TIPO   (3)
016800     MOVE 0.50                TO WKS-SV-TARIFA  (3).
016900 INICIA-TABLAS-SIEMBRA-E. EXIT.
017000
017100*--> EL SIGLO SE DERIVA DEL VALOR DE WKS-FH-ANIO
017200 MUESTRA-FECHA-CORRIDA SECTION.
017300     ACCEPT WKS-FECHA-HOY FROM DATE
017400     IF WKS-FH-ANIO < 50
017500        MOVE 20 TO WKS-FH-SIGLO
017600     ELSE
017700        MOVE 19 TO WKS-FH-SIGLO
017800     END-IF
017900     MOVE WKS-FH-SIGLO    TO WKS-FE-SIGLO
018000     MOVE WKS-FH-ANIO     TO WKS-FE-ANIO
018100     MOVE WKS-FH-MES      TO WKS-FE-MES
018200     MOVE WKS-FH-DIA      TO WKS-FE-DIA
018300     DISPLAY '>>> TRFCARGA - CARGA DE MAESTROS - FECHA: '
018400             WKS-FECHA-EDITADA UPON CONSOLE.
018500 MUESTRA-FECHA-CORRIDA-E. EXIT.
018600
018700*APERTURA Y VALIDACION FSE DE ARCHIVOS
018800 ABRIR-ARCHIVOS SECTION.
018900     OPEN OUTPUT CITY-FILE VEHICLE-FILE
019000
019100     IF FS-CIUDAD NOT EQUAL 0
019200        MOVE 'OPEN'      TO ACCION
019300        MOVE SPACES      TO LLAVE
019400        MOVE 'MCIUDAD'   TO ARCHIVO
019500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019600                              FS-CIUDAD, FSE-CIUDAD
019700        MOVE  91         TO RETURN-CODE
019800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR MCIUDAD <<<'
019900                UPON CONSOLE
020000        STOP RUN
020100     END-IF
020200
020300     IF FS-VEHICU NOT EQUAL 0
020400        MOVE 'OPEN'      TO ACCION
020500        MOVE SPACES      TO LLAVE
020600        MOVE 'MVEHICU'   TO ARCHIVO
020700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020800                              FS-VEHICU, FSE-VEHICU
020900        MOVE  91         TO RETURN-CODE
021000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR MVEHICU <<<'
021100                UPON CONSOLE
021200        PERFORM CERRAR-ARCHIVOS
021300        STOP RUN
021400     END-IF.
021500 ABRIR-ARCHIVOS-E. EXIT.
021600
021700 CARGA-MAESTRO-CIUDADES SECTION.
021800     INITIALIZE CITY-RECORD
021900     MOVE WKS-SC-NOMBRE (WKS-SC-IDX) TO CITY-NAME
022000     MOVE WKS-SC-TARIFA (WKS-SC-IDX) TO CITY-FEE
022100     WRITE CITY-RECORD
022200     IF FS-CIUDAD NOT EQUAL 0
022300        MOVE 'WRITE'     TO ACCION
022400        MOVE CITY-NAME   TO LLAVE(1:20)
022500        MOVE 'MCIUDAD'   TO ARCHIVO
022600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022700                              FS-CIUDAD, FSE-CIUDAD
022800        MOVE  91         TO RETURN-CODE
022900        PERFORM CERRAR-ARCHIVOS
023000        STOP RUN
023100     ELSE
023200        ADD 1 TO WKS-CIU-ESCRITAS
023300     END-IF.
023400 CARGA-MAESTRO-CIUDADES-E. EXIT.
023500
023600 CARGA-MAESTRO-VEHICULOS SECTION.
023700     INITIALIZE VEHICLE-RECORD
023800     MOVE WKS-SV-TIPO   (WKS-SV-IDX) TO VEHICLE-TYPE
023900     MOVE WKS-SV-TARIFA (WKS-SV-IDX) TO VEHICLE-FEE
024000     WRITE VEHICLE-RECORD
024100     IF FS-VEHICU NOT EQUAL 0
024200        MOVE 'WRITE'      TO ACCION
024300        MOVE VEHICLE-TYPE TO LLAVE(1:10)
024400        MOVE 'MVEHICU'    TO ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024600                              FS-VEHICU, FSE-VEHICU
024700        MOVE  91          TO RETURN-CODE
024800        PERFORM CERRAR-ARCHIVOS
024900        STOP RUN
025000     ELSE
025100        ADD 1 TO WKS-VEH-ESCRITAS
025200     END-IF.
025300 CARGA-MAESTRO-VEHICULOS-E. EXIT.
025400
025500 ESTADISTICAS SECTION.
025600     DISPLAY '******************************************'
025700     DISPLAY 'TRFCARGA - RESUMEN DE CARGA DE MAESTROS'
025800     DISPLAY 'CIUDADES CARGADAS    : ' WKS-CIU-ESCRITAS
025900     DISPLAY 'VEHICULOS CARGADOS   : ' WKS-VEH-ESCRITAS
026000     DISPLAY '******************************************'.
026100 ESTADISTICAS-E. EXIT.
026200
026300 CERRAR-ARCHIVOS SECTION.
026400     CLOSE CITY-FILE VEHICLE-FILE.
026500 CERRAR-ARCHIVOS-E. EXIT.
