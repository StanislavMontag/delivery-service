000100******************************************************************
000200*  CIUMAE1   -   MAESTRO DE TARIFA BASE POR CIUDAD              *
000300*  SISTEMA    : TARIFICACION DE ENTREGAS (TRF)                   *
000400******************************************************************
000500* FECHA       : 14/05/2024                                       *
000600* PROGRAMADOR : J. ALVARADO (JAV)                                *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE CIUDADES / ESTACION DE     *
000800*             : CLIMA, CON SU TARIFA REGIONAL BASE EN EUROS.     *
000900*             : LA LLAVE DE ACCESO ES CITY-NAME, GRABADA EN      *
001000*             : MAYUSCULAS PARA PERMITIR COMPARACION SIN         *
001100*             : DISTINGUIR MAYUSCULA DE MINUSCULA (VER TRFCALC,  *
001200*             : PARRAFO NORMALIZA-CIUDAD).                       *
001300* USADO POR   : TRFCARGA (CARGA), TRFCALC (CONSULTA ALEATORIA)   *
001400******************************************************************
001500*    FECHA     PROGR  TICKET        DESCRIPCION DEL CAMBIO       *
001600*  ----------  -----  ------------  --------------------------   *
001700*  14/05/2024   JAV   REQ-2024-118  CREACION INICIAL DEL LAYOUT  *
001800******************************************************************
001900 01  CITY-RECORD.
002000     05  CITY-NAME              PIC X(20).
002100     05  CITY-FEE               PIC S9(3)V99.
002200     05  FILLER                 PIC X(01).
