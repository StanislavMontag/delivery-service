000100******************************************************************
000200*  RESTAR1   -   RESULTADO DE TARIFA DE ENTREGA (SALIDA)        *
000300*  SISTEMA    : TARIFICACION DE ENTREGAS (TRF)                   *
000400******************************************************************
000500* FECHA       : 14/05/2024                                       *
000600* PROGRAMADOR : J. ALVARADO (JAV)                                *
000700* DESCRIPCION : LAYOUT DEL RESULTADO DE UNA TARIFA YA CALCULADA  *
000800*             : O RECHAZADA.  RES-STATUS VALE 'A' = ACEPTADA,    *
000900*             : 'F' = PROHIBIDA (USO DE VEHICULO NO PERMITIDO)   *
001000*             : O 'E' = ERROR (DATO NO ENCONTRADO).              *
001100*             : RES-STATUS-R PERMITE PROBAR LOS TRES VALORES     *
001200*             : POSIBLES POR CONDICION-NOMBRE EN TRFRESUM.       *
001300* USADO POR   : TRFCALC (ESCRITURA), TRFRESUM (LECTURA)          *
001400******************************************************************
001500*    FECHA     PROGR  TICKET        DESCRIPCION DEL CAMBIO       *
001600*  ----------  -----  ------------  --------------------------   *
001700*  14/05/2024   JAV   REQ-2024-118  CREACION INICIAL DEL LAYOUT  *
001800******************************************************************
001900 01  FEE-RESULT-RECORD.
002000     05  RES-CITY               PIC X(20).
002100     05  RES-VEHICLE-TYPE       PIC X(10).
002200     05  RES-FEE                PIC S9(3)V99.
002300     05  RES-STATUS             PIC X(01).
002400         88  RES-ACEPTADA                VALUE 'A'.
002500         88  RES-PROHIBIDA                VALUE 'F'.
002600         88  RES-ERROR                    VALUE 'E'.
002700     05  RES-MESSAGE             PIC X(60).
002800     05  FILLER                  PIC X(01).
002900 01  RES-STATUS-R REDEFINES FEE-RESULT-RECORD.
003000     05  FILLER                 PIC X(33).
003100     05  RES-STATUS-CHAR        PIC X(01).
003200     05  FILLER                 PIC X(61).
