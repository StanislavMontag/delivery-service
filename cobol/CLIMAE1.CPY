000100******************************************************************
000200*  CLIMAE1   -   OBSERVACION DE CLIMA POR ESTACION              *
000300*  SISTEMA    : TARIFICACION DE ENTREGAS (TRF)                   *
000400******************************************************************
000500* FECHA       : 14/05/2024                                       *
000600* PROGRAMADOR : J. ALVARADO (JAV)                                *
000700* DESCRIPCION : LAYOUT DE UNA OBSERVACION DE CLIMA TOMADA EN UNA *
000800*             : ESTACION (WX-STATION-NAME COINCIDE CON           *
000900*             : CITY-NAME).  EL ARCHIVO NO TIENE LLAVE UNICA; SE *
001000*             : GRABA EN ORDEN DE LLEGADA (LO MAS NUEVO AL       *
001100*             : FINAL POR ESTACION) Y SE RECORRE SECUENCIAL EN   *
001200*             : TRFCALC, PARRAFO BUSCA-CLIMA.                    *
001300*             : WX-TIMESTAMP-R DESGLOSA LA MARCA DE TIEMPO EN    *
001400*             : FECHA Y HORA PARA FACILITAR DESPLIEGUES Y        *
001500*             : VALIDACIONES DE RANGO.                           *
001600* USADO POR   : TRFCALC (LECTURA SECUENCIAL, SIN ESCRITURA)      *
001700******************************************************************
001800*    FECHA     PROGR  TICKET        DESCRIPCION DEL CAMBIO       *
001900*  ----------  -----  ------------  --------------------------   *
002000*  14/05/2024   JAV   REQ-2024-118  CREACION INICIAL DEL LAYOUT  *
002100******************************************************************
002200 01  WEATHER-RECORD.
002300     05  WX-STATION-NAME        PIC X(20).
002400     05  WX-WMO-CODE            PIC X(06).
002500     05  WX-AIR-TEMP            PIC S9(3)V9.
002600     05  WX-WIND-SPEED          PIC S9(3)V9.
002700     05  WX-PHENOMENON          PIC X(40).
002800     05  WX-TIMESTAMP           PIC 9(8)V9(6).
002900     05  FILLER                 PIC X(01).
003000 01  WX-TIMESTAMP-R REDEFINES WEATHER-RECORD.
003100     05  FILLER                 PIC X(20).
003200     05  FILLER                 PIC X(06).
003300     05  FILLER                 PIC X(04).
003400     05  FILLER                 PIC X(04).
003500     05  FILLER                 PIC X(40).
003600     05  WX-TS-FECHA            PIC 9(08).
003700     05  WX-TS-HORA             PIC 9(06).
003800     05  FILLER                 PIC X(01).
