000100******************************************************************
000200* PROGRAMA    : TRFCALC                                          *
000300* APLICACION  : TARIFICACION DE ENTREGAS                         *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : MOTOR DE CALCULO DE TARIFA DE ENTREGA.  LEE UN   *
000600*             : ARCHIVO DE SOLICITUDES (UNA POR PEDIDO), BUSCA   *
000700*             : LA OBSERVACION DE CLIMA APLICABLE, LA TARIFA     *
000800*             : BASE POR CIUDAD Y POR VEHICULO, APLICA LOS       *
000900*             : RECARGOS POR TEMPERATURA, VIENTO Y FENOMENO, Y   *
001000*             : ESCRIBE UN RESULTADO POR CADA SOLICITUD.         *
001100* ARCHIVOS    : SOLTAR1=E, MCIUDAD=C, MVEHICU=C, MCLIMA=E,       *
001200*             : RESTAR1=S                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500*                     B I T A C O R A   D E   C A M B I O S      *
001600*    FECHA     PROGR  TICKET        DESCRIPCION DEL CAMBIO       *
001700*  ----------  -----  ------------  --------------------------   *
001800*  04/02/1991   HAV   SOL-1209      CREACION INICIAL.  CALCULA   *
001900*                                   TARIFA REGIONAL Y RECARGO    *
002000*                                   POR TEMPERATURA UNICAMENTE.  *
002100*  22/11/1994   RCQ   SOL-1486      SE AGREGA RECARGO POR        *
002200*                                   VELOCIDAD DE VIENTO Y EL     *
002300*                                   RECHAZO POR USO PROHIBIDO.   *
002400*  09/08/1999   MSC   Y2K-0037      REVISION Y2K DE CAMPOS DE    *
002500*                                   FECHA/HORA EN SOLICITUD Y    *
002600*                                   EN OBSERVACION DE CLIMA.     *
002700*  17/01/2003   MSC   SOL-2077      SE AGREGA RECARGO POR        *
002800*                                   FENOMENO DEL TIEMPO Y SU     *
002900*                                   LISTA DE PALABRAS CLAVE.     *
003000*  14/05/2024   JAV   REQ-2024-118  SE NORMALIZA TALLINN/TARTU Y *
003100*                                   SE AGREGAN ESTADISTICAS DE   *
003200*                                   CIERRE POR RES-STATUS.       *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. TRFCALC.
003600 AUTHOR. H. ALVARADO VEGA.
003700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - OPERACIONES BATCH.
003800 DATE-WRITTEN. 04/02/1991.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    SOLICITUDES DE TARIFA, UNA POR PEDIDO DE ENTREGA
004900     SELECT REQUEST-FILE  ASSIGN   TO SOLTAR1
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            ACCESS MODE   IS SEQUENTIAL
005200            FILE STATUS   IS FS-SOLTAR
005300                             FSE-SOLTAR.
005400*    MAESTRO DE TARIFA BASE POR CIUDAD / ESTACION DE CLIMA
005500     SELECT CITY-FILE     ASSIGN   TO MCIUDAD
005600            ORGANIZATION  IS RELATIVE
005700            ACCESS MODE   IS SEQUENTIAL
005800            FILE STATUS   IS FS-CIUDAD
005900                             FSE-CIUDAD.
006000*    MAESTRO DE TARIFA BASE POR TIPO DE VEHICULO
006100     SELECT VEHICLE-FILE  ASSIGN   TO MVEHICU
006200            ORGANIZATION  IS RELATIVE
006300            ACCESS MODE   IS SEQUENTIAL
006400            FILE STATUS   IS FS-VEHICU
006500                             FSE-VEHICU.
006600*    OBSERVACIONES DE CLIMA POR ESTACION, ORDEN DE LLEGADA
006700     SELECT WEATHER-FILE  ASSIGN   TO MCLIMA
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            ACCESS MODE   IS SEQUENTIAL
007000            FILE STATUS   IS FS-CLIMA
007100                             FSE-CLIMA.
007200*    RESULTADOS DE TARIFA, UNO POR SOLICITUD PROCESADA
007300     SELECT RESULT-FILE   ASSIGN   TO RESTAR1
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            ACCESS MODE   IS SEQUENTIAL
007600            FILE STATUS   IS FS-RESTAR
007700                             FSE-RESTAR.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*1 -->SOLICITUDES DE TARIFA
008200 FD  REQUEST-FILE.
008300     COPY SOLTAR1.
008400*2 -->MAESTRO DE CIUDADES
008500 FD  CITY-FILE.
008600     COPY CIUMAE1.
008700*3 -->MAESTRO DE VEHICULOS
008800 FD  VEHICLE-FILE.
008900     COPY VEHMAE1.
009000*4 -->OBSERVACIONES DE CLIMA
009100 FD  WEATHER-FILE.
009200     COPY CLIMAE1.
009300*5 -->RESULTADOS DE TARIFA
009400 FD  RESULT-FILE.
009500     COPY RESTAR1.
009600*
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010000******************************************************************
010100 01 WKS-FS-STATUS.
010200    02 WKS-STATUS.
010300*      SOLICITUDES
010400       04 FS-SOLTAR              PIC 9(02) VALUE ZEROES.
010500       04 FSE-SOLTAR.
010600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010900*      MAESTRO DE CIUDADES
011000       04 FS-CIUDAD              PIC 9(02) VALUE ZEROES.
011100       04 FSE-CIUDAD.
011200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011500*      MAESTRO DE VEHICULOS
011600       04 FS-VEHICU              PIC 9(02) VALUE ZEROES.
011700       04 FSE-VEHICU.
011800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012100*      OBSERVACIONES DE CLIMA
012200       04 FS-CLIMA               PIC 9(02) VALUE ZEROES.
012300       04 FSE-CLIMA.
012400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012700*      RESULTADOS
012800       04 FS-RESTAR              PIC 9(02) VALUE ZEROES.
012900       04 FSE-RESTAR.
013000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013300*      VARIABLES RUTINA DE FSE
013400    02 PROGRAMA                  PIC X(08) VALUE 'TRFCALC'.
013500    02 ARCHIVO                   PIC X(08) VALUE SPACES.
013600    02 ACCION                    PIC X(10) VALUE SPACES.
013700    02 LLAVE                     PIC X(32) VALUE SPACES.
013800******************************************************************
013900*            SWITCHES DE CONTROL DE FIN DE ARCHIVO               *
014000******************************************************************
014100 01 WKS-SWITCHES.
014200    02 WKS-SW-SOLTAR             PIC X(01) VALUE 'N'.
014300       88 FIN-SOLTAR                       VALUE 'S'.
014400    02 WKS-SW-CLIMA              PIC X(01) VALUE 'N'.
014500       88 FIN-CLIMA                        VALUE 'S'.
014600    02 WKS-SW-CIUDAD-OK          PIC X(01) VALUE 'N'.
014700       88 SE-ENCONTRO-CIUDAD               VALUE 'S'.
014800    02 WKS-SW-VEHICU-OK          PIC X(01) VALUE 'N'.
014900       88 SE-ENCONTRO-VEHICULO              VALUE 'S'.
015000    02 WKS-SW-CLIMA-OK           PIC X(01) VALUE 'N'.
015100       88 SE-ENCONTRO-CLIMA                VALUE 'S'.
015200    02 WKS-SW-PROHIBIDO          PIC X(01) VALUE 'N'.
015300       88 USO-PROHIBIDO                    VALUE 'S'.
015400******************************************************************
015500*          CAMPOS DE TRABAJO PARA LA SOLICITUD EN PROCESO        *
015600******************************************************************
015700 01 WKS-CIUDAD-NORM              PIC X(20) VALUE SPACES.
015800 01 WKS-CIUDAD-NORM-MAYUS        PIC X(20) VALUE SPACES.
015900 01 WKS-CIUDAD-MAYUS             PIC X(20) VALUE SPACES.
016000 01 WKS-TALLY-CLAVE              PIC 9(03) COMP-3 VALUE ZEROES.
016100 01 WKS-VEHICULO-MAYUS           PIC X(10) VALUE SPACES.
016200 01 WKS-FENOMENO-MAYUS           PIC X(40) VALUE SPACES.
016300 01 WKS-TARIFA-REGIONAL          PIC S9(3)V99 VALUE ZEROES.
016400 01 WKS-EXTRA-TEMPERATURA        PIC S9(3)V99 VALUE ZEROES.
016500 01 WKS-EXTRA-VIENTO             PIC S9(3)V99 VALUE ZEROES.
016600 01 WKS-EXTRA-FENOMENO           PIC S9(3)V99 VALUE ZEROES.
016700 01 WKS-TARIFA-FINAL             PIC S9(3)V99 VALUE ZEROES.
016800 01 WKS-MSG-PROHIBIDO.
016900    02 FILLER PIC X(45) VALUE
017000       'Usage of selected vehicle type is forbidden'.
017100 01 WKS-MSG-NOCLIMA.
017200    02 FILLER PIC X(57) VALUE
017300      'No weather data found for the specified city and datetime'.
017400 01 WKS-CLIMA-VIGENTE.
017500    02 WKS-CV-TEMP               PIC S9(3)V9  VALUE ZEROES.
017600    02 WKS-CV-VIENTO             PIC S9(3)V9  VALUE ZEROES.
017700    02 WKS-CV-FENOMENO           PIC X(40)    VALUE SPACES.
017800    02 WKS-CV-TIMESTAMP          PIC 9(8)V9(6) VALUE ZEROES.
017900 01 WKS-CLIMA-VIGENTE-R REDEFINES WKS-CLIMA-VIGENTE.
018000    02 WKS-CV-PLANA              PIC X(62).
018100******************************************************************
018200*        TABLA EN MEMORIA DE CIUDADES (CARGADA AL INICIO)        *
018300******************************************************************
018400 01 WKS-TABLA-CIUDADES.
018500    02 WKS-TC-ENTRY OCCURS 20 TIMES
018600                    INDEXED BY WKS-TC-IDX.
018700       04 WKS-TC-NOMBRE          PIC X(20).
018800       04 WKS-TC-TARIFA          PIC S9(3)V99.
018900 01 WKS-TABLA-CIUDADES-R REDEFINES WKS-TABLA-CIUDADES.
019000    02 WKS-TC-PLANA               PIC X(500).
019100 01 WKS-TC-TOTAL                 PIC 9(03) COMP-3 VALUE ZEROES.
019200 01 WKS-TABLA-VEHICULOS.
019300    02 WKS-TV-ENTRY OCCURS 10 TIMES
019400                    INDEXED BY WKS-TV-IDX.
019500       04 WKS-TV-TIPO            PIC X(10).
019600       04 WKS-TV-TARIFA          PIC S9(3)V99.
019700 01 WKS-TV-TOTAL                 PIC 9(03) COMP-3 VALUE ZEROES.
019800 01 WKS-TABLA-VEHICULOS-R REDEFINES WKS-TABLA-VEHICULOS.
019900    02 WKS-TV-PLANA              PIC X(150).
020000******************************************************************
020100*               CONTADORES DE CONTROL DE CIERRE                 *
020200******************************************************************
020300 01 WKS-CONTADORES.
020400    02 WKS-CNT-ACEPTADAS         PIC 9(07) COMP-3 VALUE ZEROES.
020500    02 WKS-CNT-PROHIBIDAS        PIC 9(07) COMP-3 VALUE ZEROES.
020600    02 WKS-CNT-ERRORES           PIC 9(07) COMP-3 VALUE ZEROES.
020700    02 WKS-SUM-ACEPTADAS         PIC S9(9)V99 COMP-3 VALUE ZEROES.
020800******************************************************************
020900 PROCEDURE DIVISION.
021000******************************************************************
021100*               S E C C I O N    P R I N C I P A L
021200******************************************************************
021300 000-MAIN SECTION.
021400     PERFORM APERTURA-ARCHIVOS
021500     PERFORM CARGA-TABLA-CIUDADES
021600             VARYING WKS-TC-IDX FROM 1 BY 1
021700             UNTIL FIN-CIUDAD
021800     PERFORM CARGA-TABLA-VEHICULOS
021900             VARYING WKS-TV-IDX FROM 1 BY 1
022000             UNTIL FIN-VEHICU
022100     PERFORM LEER-SOLICITUD
022200     PERFORM PROCESA-SOLICITUD UNTIL FIN-SOLTAR
022300     PERFORM ESTADISTICAS
022400     PERFORM CIERRA-ARCHIVOS
022500     STOP RUN.
022600 000-MAIN-E. EXIT.
022700
022800*APERTURA Y VALIDACION FSE DE ARCHIVOS
022900 APERTURA-ARCHIVOS SECTION.
023000     OPEN INPUT  REQUEST-FILE CITY-FILE VEHICLE-FILE WEATHER-FILE
023100     OPEN OUTPUT RESULT-FILE
023200
023300     IF FS-SOLTAR NOT EQUAL 0
023400        MOVE 'OPEN'      TO ACCION
023500        MOVE SPACES      TO LLAVE
023600        MOVE 'SOLTAR1'   TO ARCHIVO
023700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023800                              FS-SOLTAR, FSE-SOLTAR
023900        MOVE  91         TO RETURN-CODE
024000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR SOLTAR1 <<<'
024100                UPON CONSOLE
024200        STOP RUN
024300     END-IF.
024400 APERTURA-ARCHIVOS-E. EXIT.
024500
024600*--> CARGA EN MEMORIA PARA PERMITIR BUSQUEDA SIN DISTINGUIR
024700*--> MAYUSCULA/MINUSCULA (VER BUSCA-TARIFA-BASE)
024800 CARGA-TABLA-CIUDADES SECTION.
024900     READ CITY-FILE
025000         AT END
025100            SET FIN-CIUDAD TO TRUE
025200         NOT AT END
025300            ADD 1 TO WKS-TC-TOTAL
025400            MOVE CITY-NAME TO WKS-TC-NOMBRE (WKS-TC-IDX)
025500            MOVE CITY-FEE  TO WKS-TC-TARIFA (WKS-TC-IDX)
025600     END-READ.
025700 CARGA-TABLA-CIUDADES-E. EXIT.
025800
025900 CARGA-TABLA-VEHICULOS SECTION.
026000     READ VEHICLE-FILE
026100         AT END
026200            SET FIN-VEHICU TO TRUE
026300         NOT AT END
026400            ADD 1 TO WKS-TV-TOTAL
026500            MOVE VEHICLE-TYPE TO WKS-TV-TIPO   (WKS-TV-IDX)
026600            MOVE VEHICLE-FEE  TO WKS-TV-TARIFA (WKS-TV-IDX)
026700     END-READ.
026800 CARGA-TABLA-VEHICULOS-E. EXIT.
026900
027000 LEER-SOLICITUD SECTION.
027100     READ REQUEST-FILE
027200         AT END
027300            SET FIN-SOLTAR TO TRUE
027400     END-READ.
027500 LEER-SOLICITUD-E. EXIT.
027600
027700*--> UN PASO COMPLETO DE TARIFICACION PARA LA SOLICITUD LEIDA
027800 PROCESA-SOLICITUD SECTION.
027900     SET WKS-SW-CIUDAD-OK  TO 'N'
028000     SET WKS-SW-VEHICU-OK  TO 'N'
028100     SET WKS-SW-CLIMA-OK   TO 'N'
028200     SET WKS-SW-PROHIBIDO  TO 'N'
028300     INITIALIZE FEE-RESULT-RECORD
028400                WKS-TARIFA-REGIONAL WKS-EXTRA-TEMPERATURA
028500                WKS-EXTRA-VIENTO WKS-EXTRA-FENOMENO
028600                WKS-TARIFA-FINAL
028700
028800     PERFORM NORMALIZA-CIUDAD
028900     MOVE WKS-CIUDAD-NORM TO RES-CITY
029000     MOVE REQ-VEHICLE-TYPE TO RES-VEHICLE-TYPE
029100
029200     PERFORM BUSCA-CLIMA
029300     IF NOT SE-ENCONTRO-CLIMA
029400        MOVE 'E' TO RES-STATUS
029500        MOVE WKS-MSG-NOCLIMA TO RES-MESSAGE
029600     ELSE
029700        PERFORM BUSCA-TARIFA-BASE
029800        IF NOT SE-ENCONTRO-CIUDAD
029900           MOVE 'E' TO RES-STATUS
030000           MOVE 'City not found' TO RES-MESSAGE
030100        ELSE
030200           IF NOT SE-ENCONTRO-VEHICULO
030300              MOVE 'E' TO RES-STATUS
030400              MOVE 'No such vehicle type' TO RES-MESSAGE
030500           ELSE
030600              PERFORM CALCULA-EXTRA-TEMPERATURA
030700              PERFORM CALCULA-EXTRA-VIENTO
030800              IF USO-PROHIBIDO
030900                 MOVE 'F' TO RES-STATUS
031000                 MOVE WKS-MSG-PROHIBIDO TO RES-MESSAGE
031100              ELSE
031200                 PERFORM CALCULA-EXTRA-FENOMENO
031300                 IF USO-PROHIBIDO
031400                    MOVE 'F' TO RES-STATUS
031500                    MOVE WKS-MSG-PROHIBIDO TO RES-MESSAGE
031600                 ELSE
031700                    PERFORM TOTALIZA-RESULTADO
031800                    MOVE 'A' TO RES-STATUS
031900                    MOVE 'Delivery fee calculated'
032000                         TO RES-MESSAGE
032100                 END-IF
032200              END-IF
032300           END-IF
032400        END-IF
032500     END-IF
032600
032700     PERFORM ESCRIBE-RESULTADO
032800     PERFORM LEER-SOLICITUD.
032900 PROCESA-SOLICITUD-E. EXIT.
033000
033100*--> TALLINN-->TALLINN-HARKU, TARTU-->TARTU-TORAVERE, SIN
033200*--> DISTINGUIR MAYUSCULA/MINUSCULA EN LA SOLICITUD.
033300 NORMALIZA-CIUDAD SECTION.
033400     MOVE REQ-CITY     TO WKS-CIUDAD-MAYUS
033500     INSPECT WKS-CIUDAD-MAYUS CONVERTING
033600             'abcdefghijklmnopqrstuvwxyz'
033700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033800
033900     IF WKS-CIUDAD-MAYUS (1:7) EQUAL 'TALLINN'
034000        AND WKS-CIUDAD-MAYUS (8:13) EQUAL SPACES
034100        MOVE 'Tallinn-Harku' TO WKS-CIUDAD-NORM
034200     ELSE
034300        IF WKS-CIUDAD-MAYUS (1:5) EQUAL 'TARTU'
034400           AND WKS-CIUDAD-MAYUS (6:15) EQUAL SPACES
034500           MOVE 'Tartu-Tõravere' TO WKS-CIUDAD-NORM
034600        ELSE
034700           MOVE REQ-CITY TO WKS-CIUDAD-NORM
034800        END-IF
034900     END-IF
035000
035100     MOVE WKS-CIUDAD-NORM TO WKS-CIUDAD-NORM-MAYUS
035200     INSPECT WKS-CIUDAD-NORM-MAYUS CONVERTING
035300             'abcdefghijklmnopqrstuvwxyz'
035400          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035500 NORMALIZA-CIUDAD-E. EXIT.
035600
035700*--> RECORRE MCLIMA DESDE EL INICIO BUSCANDO LA ESTACION QUE
035800*--> COINCIDE CON WKS-CIUDAD-NORM.  SI LA SOLICITUD TRAE FECHA/
035900*--> HORA (REQ-DATETIME DISTINTO DE CERO) SE CONSERVA LA MAYOR
036000*--> MARCA DE TIEMPO QUE NO EXCEDA LA SOLICITADA; SI NO TRAE
036100*--> FECHA/HORA SE CONSERVA LA ULTIMA COINCIDENCIA LEIDA (LA MAS
036200*--> RECIENTE CARGADA EN EL ARCHIVO PARA ESA ESTACION).
036300 BUSCA-CLIMA SECTION.
036400     SET WKS-SW-CLIMA-OK TO 'N'
036500     CLOSE WEATHER-FILE
036600     OPEN INPUT WEATHER-FILE
036700     SET WKS-SW-CLIMA TO 'N'
036800
036900     PERFORM EXAMINA-CLIMA UNTIL FIN-CLIMA
037000
037100     CLOSE WEATHER-FILE.
037200 BUSCA-CLIMA-E. EXIT.
037300
037400 EXAMINA-CLIMA SECTION.
037500     READ WEATHER-FILE
037600         AT END
037700            SET FIN-CLIMA TO TRUE
037800         NOT AT END
037900            MOVE WX-STATION-NAME TO WKS-CIUDAD-MAYUS
038000            INSPECT WKS-CIUDAD-MAYUS CONVERTING
038100                    'abcdefghijklmnopqrstuvwxyz'
038200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038300            IF WKS-CIUDAD-MAYUS EQUAL WKS-CIUDAD-NORM-MAYUS
038400               PERFORM EVALUA-CANDIDATO-CLIMA
038500            END-IF
038600     END-READ.
038700 EXAMINA-CLIMA-E. EXIT.
038800
038900 EVALUA-CANDIDATO-CLIMA SECTION.
039000     IF REQ-DATETIME EQUAL ZEROES
039100        MOVE WX-AIR-TEMP    TO WKS-CV-TEMP
039200        MOVE WX-WIND-SPEED  TO WKS-CV-VIENTO
039300        MOVE WX-PHENOMENON  TO WKS-CV-FENOMENO
039400        MOVE WX-TIMESTAMP   TO WKS-CV-TIMESTAMP
039500        SET WKS-SW-CLIMA-OK TO 'S'
039600     ELSE
039700        IF WX-TIMESTAMP NOT GREATER THAN REQ-DATETIME
039800           IF NOT SE-ENCONTRO-CLIMA
039900              OR WX-TIMESTAMP GREATER THAN WKS-CV-TIMESTAMP
040000              MOVE WX-AIR-TEMP    TO WKS-CV-TEMP
040100              MOVE WX-WIND-SPEED  TO WKS-CV-VIENTO
040200              MOVE WX-PHENOMENON  TO WKS-CV-FENOMENO
040300              MOVE WX-TIMESTAMP   TO WKS-CV-TIMESTAMP
040400              SET WKS-SW-CLIMA-OK TO 'S'
040500           END-IF
040600        END-IF
040700     END-IF.
040800 EVALUA-CANDIDATO-CLIMA-E. EXIT.
040900
041000*--> BUSQUEDA LINEAL SIN DISTINGUIR MAYUSCULA/MINUSCULA EN LAS
041100*--> TABLAS CARGADAS POR CARGA-TABLA-CIUDADES/VEHICULOS.
041200 BUSCA-TARIFA-BASE SECTION.
041300     SET WKS-SW-CIUDAD-OK  TO 'N'
041400     SET WKS-SW-VEHICU-OK  TO 'N'
041500     MOVE WKS-CIUDAD-NORM TO WKS-CIUDAD-MAYUS
041600     INSPECT WKS-CIUDAD-MAYUS CONVERTING
041700             'abcdefghijklmnopqrstuvwxyz'
041800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041900     MOVE REQ-VEHICLE-TYPE TO WKS-VEHICULO-MAYUS
042000     INSPECT WKS-VEHICULO-MAYUS CONVERTING
042100             'abcdefghijklmnopqrstuvwxyz'
042200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
042300
042400     SET WKS-TC-IDX TO 1
042500     PERFORM EXAMINA-CIUDAD
042600             VARYING WKS-TC-IDX FROM 1 BY 1
042700             UNTIL WKS-TC-IDX GREATER THAN WKS-TC-TOTAL
042800                OR SE-ENCONTRO-CIUDAD
042900
043000     SET WKS-TV-IDX TO 1
043100     PERFORM EXAMINA-VEHICULO
043200             VARYING WKS-TV-IDX FROM 1 BY 1
043300             UNTIL WKS-TV-IDX GREATER THAN WKS-TV-TOTAL
043400                OR SE-ENCONTRO-VEHICULO
043500
043600     IF SE-ENCONTRO-CIUDAD AND SE-ENCONTRO-VEHICULO
043700        COMPUTE WKS-TARIFA-REGIONAL ROUNDED =
043800                CITY-FEE + VEHICLE-FEE
043900     END-IF.
044000 BUSCA-TARIFA-BASE-E. EXIT.
044100
044200 EXAMINA-CIUDAD SECTION.
044300     MOVE WKS-TC-NOMBRE (WKS-TC-IDX) TO WKS-FENOMENO-MAYUS
044400     INSPECT WKS-FENOMENO-MAYUS (1:20) CONVERTING
044500             'abcdefghijklmnopqrstuvwxyz'
044600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044700     IF WKS-FENOMENO-MAYUS (1:20) EQUAL WKS-CIUDAD-MAYUS
044800        MOVE WKS-TC-TARIFA (WKS-TC-IDX) TO CITY-FEE
044900        SET WKS-SW-CIUDAD-OK TO 'S'
045000     END-IF.
045100 EXAMINA-CIUDAD-E. EXIT.
045200
045300 EXAMINA-VEHICULO SECTION.
045400     MOVE WKS-TV-TIPO (WKS-TV-IDX) TO WKS-FENOMENO-MAYUS
045500     INSPECT WKS-FENOMENO-MAYUS (1:10) CONVERTING
045600             'abcdefghijklmnopqrstuvwxyz'
045700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
045800     IF WKS-FENOMENO-MAYUS (1:10) EQUAL WKS-VEHICULO-MAYUS
045900        MOVE WKS-TV-TARIFA (WKS-TV-IDX) TO VEHICLE-FEE
046000        SET WKS-SW-VEHICU-OK TO 'S'
046100     END-IF.
046200 EXAMINA-VEHICULO-E. EXIT.
046300
046400*--> APLICA SOLO A SCOOTER Y BIKE; CAR SIEMPRE QUEDA EN CERO
046500 CALCULA-EXTRA-TEMPERATURA SECTION.
046600     MOVE ZEROES TO WKS-EXTRA-TEMPERATURA
046700     IF WKS-VEHICULO-MAYUS EQUAL 'SCOOTER   '
046800        OR WKS-VEHICULO-MAYUS EQUAL 'BIKE      '
046900        IF WKS-CV-TEMP LESS THAN -10.0
047000           MOVE 1.00 TO WKS-EXTRA-TEMPERATURA
047100        ELSE
047200           IF WKS-CV-TEMP LESS THAN 0.0
047300              MOVE 0.50 TO WKS-EXTRA-TEMPERATURA
047400           END-IF
047500        END-IF
047600     END-IF.
047700 CALCULA-EXTRA-TEMPERATURA-E. EXIT.
047800
047900*--> APLICA SOLO A BIKE; VIENTO > 20.0 PROHIBE LA ENTREGA
048000 CALCULA-EXTRA-VIENTO SECTION.
048100     MOVE ZEROES TO WKS-EXTRA-VIENTO
048200     SET WKS-SW-PROHIBIDO TO 'N'
048300     IF WKS-VEHICULO-MAYUS EQUAL 'BIKE      '
048400        IF WKS-CV-VIENTO GREATER THAN 20.0
048500           SET WKS-SW-PROHIBIDO TO 'S'
048600        ELSE
048700           IF WKS-CV-VIENTO NOT LESS THAN 10.0
048800              MOVE 0.50 TO WKS-EXTRA-VIENTO
048900           END-IF
049000        END-IF
049100     END-IF.
049200 CALCULA-EXTRA-VIENTO-E. EXIT.
049300
049400*--> APLICA SOLO A SCOOTER Y BIKE; BUSQUEDA DE SUBCADENA SIN
049500*--> DISTINGUIR MAYUSCULA/MINUSCULA, EN ORDEN DE PRIORIDAD:
049600*--> NIEVE, LLUVIA, HIELO/TRUENO(PROHIBE).
049700 CALCULA-EXTRA-FENOMENO SECTION.
049800     MOVE ZEROES TO WKS-EXTRA-FENOMENO
049900     IF WKS-VEHICULO-MAYUS EQUAL 'SCOOTER   '
050000        OR WKS-VEHICULO-MAYUS EQUAL 'BIKE      '
050100        MOVE WKS-CV-FENOMENO TO WKS-FENOMENO-MAYUS
050200        INSPECT WKS-FENOMENO-MAYUS CONVERTING
050300                'abcdefghijklmnopqrstuvwxyz'
050400             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050500
050600        MOVE ZEROES TO WKS-TALLY-CLAVE
050700        INSPECT WKS-FENOMENO-MAYUS TALLYING WKS-TALLY-CLAVE
050800                FOR ALL 'SNOW' ALL 'SLEET'
050900        IF WKS-TALLY-CLAVE GREATER THAN ZEROES
051000           MOVE 1.00 TO WKS-EXTRA-FENOMENO
051100        ELSE
051200           MOVE ZEROES TO WKS-TALLY-CLAVE
051300           INSPECT WKS-FENOMENO-MAYUS TALLYING WKS-TALLY-CLAVE
051400                   FOR ALL 'RAIN' ALL 'DRIZZLE'
051500           IF WKS-TALLY-CLAVE GREATER THAN ZEROES
051600              MOVE 0.50 TO WKS-EXTRA-FENOMENO
051700           ELSE
051800              MOVE ZEROES TO WKS-TALLY-CLAVE
051900              INSPECT WKS-FENOMENO-MAYUS
052000                      TALLYING WKS-TALLY-CLAVE
052100                      FOR ALL 'GLAZE' ALL 'HAIL' ALL 'THUNDER'
052200              IF WKS-TALLY-CLAVE GREATER THAN ZEROES
052300                 SET WKS-SW-PROHIBIDO TO 'S'
052400              END-IF
052500           END-IF
052600        END-IF
052700     END-IF.
052800 CALCULA-EXTRA-FENOMENO-E. EXIT.
052900
053000 TOTALIZA-RESULTADO SECTION.
053100     COMPUTE WKS-TARIFA-FINAL ROUNDED =
053200             WKS-TARIFA-REGIONAL + WKS-EXTRA-TEMPERATURA +
053300             WKS-EXTRA-VIENTO + WKS-EXTRA-FENOMENO
053400     MOVE WKS-TARIFA-FINAL TO RES-FEE.
053500 TOTALIZA-RESULTADO-E. EXIT.
053600
053700 ESCRIBE-RESULTADO SECTION.
053800     WRITE FEE-RESULT-RECORD
053900     EVALUATE TRUE
054000        WHEN RES-ACEPTADA
054100           ADD 1 TO WKS-CNT-ACEPTADAS
054200           ADD RES-FEE TO WKS-SUM-ACEPTADAS
054300        WHEN RES-PROHIBIDA
054400           ADD 1 TO WKS-CNT-PROHIBIDAS
054500        WHEN RES-ERROR
054600           ADD 1 TO WKS-CNT-ERRORES
054700     END-EVALUATE.
054800 ESCRIBE-RESULTADO-E. EXIT.
054900
055000 ESTADISTICAS SECTION.
055100     DISPLAY '******************************************'
055200     DISPLAY 'TRFCALC - RESUMEN DE CORRIDA'
055300     DISPLAY 'SOLICITUDES ACEPTADAS  : ' WKS-CNT-ACEPTADAS
055400     DISPLAY 'SOLICITUDES PROHIBIDAS : ' WKS-CNT-PROHIBIDAS
055500     DISPLAY 'SOLICITUDES EN ERROR   : ' WKS-CNT-ERRORES
055600     DISPLAY 'SUMA TARIFAS ACEPTADAS : ' WKS-SUM-ACEPTADAS
055700     DISPLAY '******************************************'.
055800 ESTADISTICAS-E. EXIT.
055900
056000 CIERRA-ARCHIVOS SECTION.
056100     CLOSE REQUEST-FILE CITY-FILE VEHICLE-FILE RESULT-FILE.
056200 CIERRA-ARCHIVOS-E. EXIT.
