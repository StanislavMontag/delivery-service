000100******************************************************************
000200* PROGRAMA    : TRFRESUM                                         *
000300* APLICACION  : TARIFICACION DE ENTREGAS                         *
000400* TIPO        : BATCH                                            *
000500* DESCRIPCION : REPORTE DE CONTROL DE RESULTADOS DE TARIFA.      *
000600*             : LEE RESTAR1 Y ACUMULA CONTEO Y SUMA DE TARIFAS   *
000700*             : POR RES-STATUS (A=ACEPTADA, F=PROHIBIDA,         *
000800*             : E=ERROR), IMPRIMIENDO UN TOTAL DE CONTROL POR    *
000900*             : CADA ESTADO Y UN GRAN TOTAL AL FINAL.            *
001000* ARCHIVOS    : RESTAR1=E, REPTAR1=S                             *
001100* PROGRAMA(S) : NO APLICA                                        *
001200******************************************************************
001300*                     B I T A C O R A   D E   C A M B I O S      *
001400*    FECHA     PROGR  TICKET        DESCRIPCION DEL CAMBIO       *
001500*  ----------  -----  ------------  --------------------------   *
001600*  17/01/2003   MSC   SOL-2077      CREACION INICIAL.  REPORTE   *
001700*                                   DE CONTROL POR RES-STATUS,   *
001800*                                   USO OPCIONAL AL FINALIZAR    *
001900*                                   LA CORRIDA DE TRFCALC.       *
002000*  14/05/2024   JAV   REQ-2024-118  SE AJUSTAN ENCABEZADOS DE    *
002100*                                   REPORTE Y SE AGREGA GRAN     *
002200*                                   TOTAL DE TARIFAS ACEPTADAS.  *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. TRFRESUM.
002600 AUTHOR. M. SOLANO CORDERO.
002700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - OPERACIONES BATCH.
002800 DATE-WRITTEN. 17/01/2003.
002900 DATE-COMPILED.
003000 SECURITY. CONFIDENCIAL - USO INTERNO.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*    RESULTADOS DE TARIFA YA CALCULADOS POR TRFCALC
003900     SELECT RESULT-FILE  ASSIGN   TO RESTAR1
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            ACCESS MODE  IS SEQUENTIAL
004200            FILE STATUS  IS FS-RESTAR
004300                            FSE-RESTAR.
004400*    REPORTE IMPRESO DE CONTROL DE RESULTADOS
004500     SELECT PRINT-FILE   ASSIGN   TO REPTAR1
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            ACCESS MODE  IS SEQUENTIAL
004800            FILE STATUS  IS FS-REPTAR
004900                            FSE-REPTAR.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*1 -->RESULTADOS DE TARIFA
005400 FD  RESULT-FILE.
005500     COPY RESTAR1.
005600*2 -->LINEA DE REPORTE IMPRESO
005700 FD  PRINT-FILE.
005800 01  LINEA-REPORTE.
005900     05  LR-TEXTO               PIC X(79).
006000     05  FILLER                 PIC X(01).
006100*
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006500******************************************************************
006600 01 WKS-FS-STATUS.
006700    02 WKS-STATUS.
006800*      RESULTADOS
006900       04 FS-RESTAR              PIC 9(02) VALUE ZEROES.
007000       04 FSE-RESTAR.
007100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007400*      REPORTE IMPRESO
007500       04 FS-REPTAR              PIC 9(02) VALUE ZEROES.
007600       04 FSE-REPTAR.
007700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008000*      VARIABLES RUTINA DE FSE
008100    02 PROGRAMA                  PIC X(08) VALUE 'TRFRESUM'.
008200    02 ARCHIVO                   PIC X(08) VALUE SPACES.
008300    02 ACCION                    PIC X(10) VALUE SPACES.
008400    02 LLAVE                     PIC X(32) VALUE SPACES.
008500******************************************************************
008600*            SWITCH DE CONTROL DE FIN DE ARCHIVO                *
008700******************************************************************
008800 01 WKS-SWITCHES.
008900    02 WKS-SW-RESTAR             PIC X(01) VALUE 'N'.
009000       88 FIN-RESTAR                       VALUE 'S'.
009100******************************************************************
009200*      TABLA DE CONTROL POR ESTADO (A-ACEPTADA,F-PROHIB,E-ERROR) *
009300******************************************************************
009400 01 WKS-TABLA-ESTADOS.
009500    02 WKS-TE-ENTRY OCCURS 3 TIMES
009600                    INDEXED BY WKS-TE-IDX.
009700       04 WKS-TE-STATUS          PIC X(01).
009800       04 WKS-TE-TITULO          PIC X(14).
009900       04 WKS-TE-CONTADOR        PIC 9(07) COMP-3.
010000       04 WKS-TE-SUMA            PIC S9(09)V99 COMP-3.
010100       04 FILLER                 PIC X(01).
010200 01 WKS-TABLA-ESTADOS-R REDEFINES WKS-TABLA-ESTADOS.
010300    02 WKS-TE-PLANA              PIC X(78).
010400 01 WKS-GRAN-CONTADOR             PIC 9(07) COMP-3 VALUE ZEROES.
010500 01 WKS-GRAN-SUMA                 PIC S9(09)V99 COMP-3
010600                                   VALUE ZEROES.
010700******************************************************************
010800*             ENCABEZADOS Y LINEAS DEL REPORTE                  *
010900******************************************************************
011000 01 WKS-ENC-1.
011100    02 FILLER                   PIC X(20) VALUE SPACES.
011200    02 FILLER                   PIC X(39)
011300       VALUE 'TRFRESUM - CONTROL DE RESULTADOS TRF'.
011400    02 FILLER                   PIC X(20) VALUE SPACES.
011500 01 WKS-ENC-1-R REDEFINES WKS-ENC-1.
011600    02 WKS-ENC-1-PLANA          PIC X(79).
011700 01 WKS-DET-1.
011800    02 WKS-DET-TITULO           PIC X(14).
011900    02 FILLER                   PIC X(02) VALUE SPACES.
012000    02 WKS-DET-CANT-LIT         PIC X(10) VALUE 'CANTIDAD:'.
012100    02 WKS-DET-CANT-EDIT        PIC ZZZ,ZZ9.
012200    02 FILLER                   PIC X(04) VALUE SPACES.
012300    02 WKS-DET-SUMA-LIT         PIC X(06) VALUE 'SUMA:'.
012400    02 WKS-DET-SUMA-EDIT        PIC ZZZ,ZZ9.99.
012500    02 FILLER                   PIC X(20) VALUE SPACES.
012600 01 WKS-DET-1-R REDEFINES WKS-DET-1.
012700    02 WKS-DET-1-PLANA          PIC X(73).
012800******************************************************************
012900 PROCEDURE DIVISION.
013000******************************************************************
013100*               S E C C I O N    P R I N C I P A L
013200******************************************************************
013300 000-MAIN SECTION.
013400     PERFORM APERTURA-ARCHIVOS
013500     PERFORM INICIA-TABLA-ESTADOS
013600     PERFORM LEER-RESULTADO
013700     PERFORM ACUMULA-RESULTADO UNTIL FIN-RESTAR
013800     PERFORM IMPRIME-REPORTE
013900     PERFORM CIERRA-ARCHIVOS
014000     STOP RUN.
014100 000-MAIN-E. EXIT.
014200
014300 APERTURA-ARCHIVOS SECTION.
014400     OPEN INPUT  RESULT-FILE
014500     OPEN OUTPUT PRINT-FILE
014600
014700     IF FS-RESTAR NOT EQUAL 0
014800        MOVE 'OPEN'      TO ACCION
014900        MOVE SPACES      TO LLAVE
015000        MOVE 'RESTAR1'   TO ARCHIVO
015100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015200                              FS-RESTAR, FSE-RESTAR
015300        MOVE  91         TO RETURN-CODE
015400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR RESTAR1 <<<'
015500                UPON CONSOLE
015600        STOP RUN
015700     END-IF.
015800 APERTURA-ARCHIVOS-E. EXIT.
015900
016000*--> ORDEN FIJO DE RENGLONES DEL REPORTE: ACEPTADA,PROHIBIDA,ERROR
016100 INICIA-TABLA-ESTADOS SECTION.
016200     MOVE 'A'              TO WKS-TE-STATUS (1)
016300     MOVE 'ACEPTADAS'      TO WKS-TE-TITULO  (1)
016400     MOVE 'F'              TO WKS-TE-STATUS (2)
016500     MOVE 'PROHIBIDAS'     TO WKS-TE-TITULO  (2)
016600     MOVE 'E'              TO WKS-TE-STATUS (3)
016700     MOVE 'EN ERROR'       TO WKS-TE-TITULO  (3)
016800     MOVE ZEROES TO WKS-TE-CONTADOR (1) WKS-TE-CONTADOR (2)
016900                     WKS-TE-CONTADOR (3)
017000     MOVE ZEROES TO WKS-TE-SUMA (1) WKS-TE-SUMA (2)
017100                     WKS-TE-SUMA (3).
017200 INICIA-TABLA-ESTADOS-E. EXIT.
017300
017400 LEER-RESULTADO SECTION.
017500     READ RESULT-FILE
017600         AT END
017700            SET FIN-RESTAR TO TRUE
017800     END-READ.
017900 LEER-RESULTADO-E. EXIT.
018000
018100*--> CONTROL-BREAK SOBRE RES-STATUS, SIN ORDENAR EL ARCHIVO; LA
018200*--> TABLA DE 3 ENTRADAS HACE DE ACUMULADOR POR ESTADO.
018300 ACUMULA-RESULTADO SECTION.
018400     SET WKS-TE-IDX TO 1
018500     PERFORM BUSCA-ESTADO
018600             VARYING WKS-TE-IDX FROM 1 BY 1
018700             UNTIL WKS-TE-IDX GREATER THAN 3
018800                OR RES-STATUS EQUAL WKS-TE-STATUS (WKS-TE-IDX)
018900
019000     IF WKS-TE-IDX NOT GREATER THAN 3
019100        ADD 1         TO WKS-TE-CONTADOR (WKS-TE-IDX)
019200        ADD 1         TO WKS-GRAN-CONTADOR
019300        IF RES-ACEPTADA
019400           ADD RES-FEE TO WKS-TE-SUMA (WKS-TE-IDX)
019500           ADD RES-FEE TO WKS-GRAN-SUMA
019600        END-IF
019700     END-IF
019800
019900     PERFORM LEER-RESULTADO.
020000 ACUMULA-RESULTADO-E. EXIT.
020100
020200 BUSCA-ESTADO SECTION.
020300     CONTINUE.
020400 BUSCA-ESTADO-E. EXIT.
020500
020600 IMPRIME-REPORTE SECTION.
020700     MOVE WKS-ENC-1-PLANA TO LR-TEXTO
020800     WRITE LINEA-REPORTE AFTER ADVANCING C01
020900     MOVE SPACES TO LR-TEXTO
021000     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
021100
021200     SET WKS-TE-IDX TO 1
021300     PERFORM IMPRIME-RENGLON-ESTADO
021400             VARYING WKS-TE-IDX FROM 1 BY 1
021500             UNTIL WKS-TE-IDX GREATER THAN 3
021600
021700     MOVE SPACES         TO WKS-DET-1
021800     MOVE 'GRAN TOTAL'   TO WKS-DET-TITULO
021900     MOVE WKS-GRAN-CONTADOR TO WKS-DET-CANT-EDIT
022000     MOVE WKS-GRAN-SUMA      TO WKS-DET-SUMA-EDIT
022100     MOVE WKS-DET-1 TO LR-TEXTO
022200     WRITE LINEA-REPORTE AFTER ADVANCING 2 LINES.
022300 IMPRIME-REPORTE-E. EXIT.
022400
022500 IMPRIME-RENGLON-ESTADO SECTION.
022600     MOVE SPACES              TO WKS-DET-1
022700     MOVE WKS-TE-TITULO (WKS-TE-IDX)    TO WKS-DET-TITULO
022800     MOVE WKS-TE-CONTADOR (WKS-TE-IDX)  TO WKS-DET-CANT-EDIT
022900     MOVE WKS-TE-SUMA (WKS-TE-IDX)      TO WKS-DET-SUMA-EDIT
023000     MOVE WKS-DET-1 TO LR-TEXTO
023100     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE.
023200 IMPRIME-RENGLON-ESTADO-E. EXIT.
023300
023400 CIERRA-ARCHIVOS SECTION.
023500     CLOSE RESULT-FILE PRINT-FILE.
023600 CIERRA-ARCHIVOS-E. EXIT.
